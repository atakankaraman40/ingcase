000100******************************************************************
000200*              C O P Y   W A L T R A N                          *
000300*------------------------------------------------------------------
000400* APLICACION  : MONEDERO ELECTRONICO                             *
000500* COPY        : WALTRAN                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO/BITACORA DE TRANSACCIONES      *
000700*             : (TRNMAE). ORGANIZACION RELATIVE, LLAVE RELATIVA   *
000800*             : TRN-RRN, IGUAL AL IDENTIFICADOR SUSTITUTO TRN-ID  *
000900*             : ASIGNADO AL MOMENTO DE GRABAR LA TRANSACCION.     *
001000*             : EL MISMO ARCHIVO SIRVE DE BITACORA (SE ESCRIBE    *
001100*             : UN RENGLON POR TRANSACCION, INCLUYENDO LAS        *
001200*             : PENDIENTES) Y DE MAESTRO CONSULTABLE POR LLAVE    *
001300*             : CUANDO EL PROCESO DE APROBACIONES LA RESUELVE.    *
001400*------------------------------------------------------------------
001500* 1990-05-14  CAML  VERSION ORIGINAL, SOLO DEPOSITOS DE CONTADO.   *
001600* 1997-03-11  JOLT  SE AGREGA TRN-STATUS PENDING/APPROVED/DENIED  *
001700*             : PARA SOPORTAR APROBACION DIFERIDA DE MONTOS       *
001800*             : SOBRE EL UMBRAL (TICKET BPM 098214).              *
001900* 1998-11-30  RSAV  REVISION Y2K, TRN-FECHA PASA A CCYYMMDD.      *
002000* 2005-09-22  EEDR  SE AGREGA TRN-OPP-PARTY-TYPE PARA DISTINGUIR  *
002100*             : RETIROS POR COMERCIO (PAYMENT) DE TRANSFERENCIA   *
002200*             : BANCARIA (IBAN) (TICKET BPM 111220).              *
002300* 2013-04-03  MRPG  SE AGREGA BLOQUE DE AUDITORIA Y RESERVADO.    *
002400******************************************************************
002500 01  REG-TRNMAE.
002600*    -------------------------------------------------------
002700*    LLAVE RELATIVA DEL MAESTRO
002800*    -------------------------------------------------------
002900     03  TRN-LLAVE.
003000         05  TRN-ID                  PIC 9(09).
003100*        IDENTIFICADOR SUSTITUTO DE LA TRANSACCION, IGUAL A LA
003200*        LLAVE RELATIVA TRN-RRN DEL ARCHIVO TRNMAE.
003300     03  TRN-WAL-ID                  PIC 9(09).
003400*        LLAVE FORANEA HACIA WAL-ID EN WALMAE.
003500     03  TRN-MONTO                   PIC S9(15)V99.
003600*        MONTO DE LA TRANSACCION, SIEMPRE POSITIVO.
003700     03  TRN-TIPO                    PIC X(08).
003800         88  TRN-ES-DEPOSITO                  VALUE 'DEPOSIT '.
003900         88  TRN-ES-RETIRO                     VALUE 'WITHDRAW'.
004000     03  TRN-TIPO-CONTRAPARTE        PIC X(07).
004100         88  TRN-CONTRA-PAGO                  VALUE 'PAYMENT'.
004200         88  TRN-CONTRA-IBAN                  VALUE 'IBAN   '.
004300     03  TRN-CONTRAPARTE             PIC X(32).
004400*        CODIGO DE COMERCIO O NUMERO IBAN DE LA CONTRAPARTE.
004500     03  TRN-STATUS                  PIC X(08).
004600         88  TRN-ESTA-PENDIENTE                VALUE 'PENDING '.
004700         88  TRN-ESTA-APROBADA                 VALUE 'APPROVED'.
004800         88  TRN-ESTA-DENEGADA                 VALUE 'DENIED  '.
004900     03  TRN-FECHA                   PIC 9(08).
005000*        FORMATO CCYYMMDD, FECHA DE CORRIDA EN QUE SE CONTABILIZO.
005100     03  TRN-FECHA-R REDEFINES TRN-FECHA.
005200         05  TRN-FECHA-CCYY          PIC 9(04).
005300         05  TRN-FECHA-MM            PIC 9(02).
005400         05  TRN-FECHA-DD            PIC 9(02).
005500*    -------------------------------------------------------
005600*    AUDITORIA DE MANTENIMIENTO - NO USADO POR ESTE PROCESO
005700*    -------------------------------------------------------
005800     03  TRN-AUDITORIA.
005900         05  TRN-CORRIDA-APROBACION  PIC 9(08) VALUE ZEROES.
006000*            FECHA DE CORRIDA EN QUE SE RESOLVIO LA APROBACION,
006100*            CERO MIENTRAS TRN-ESTA-PENDIENTE.
006200         05  TRN-PROGRAMA-ORIGEN     PIC X(08) VALUE SPACES.
006300     03  TRN-RESERVADO               PIC X(16) VALUE SPACES.
006400*        BLOQUE RESERVADO PARA USO FUTURO, NO SE GRABA HOY.
006500     03  FILLER                      PIC X(09).
