000100******************************************************************
000200*              C O P Y   W A L C U S T                           *
000300*------------------------------------------------------------------
000400* APLICACION  : MONEDERO ELECTRONICO                             *
000500* COPY        : WALCUST                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES (CUSMAE), CARGADO  *
000700*             : UNA SOLA VEZ POR CORRIDA A LA TABLA TABLA-CUSMAE  *
000800*             : DE WALPOST Y CONSULTADO POR SEARCH ALL. SOLO LOS *
000900*             : CAMPOS MARCADOS "USADO" PARTICIPAN EN LA VALIDA- *
001000*             : CION DE BILLETERAS; EL RESTO VIAJA EN EL MAESTRO *
001100*             : PERO EL PROCESO BATCH DE SALDOS NO LO TOCA.       *
001200*------------------------------------------------------------------
001300* 1988-04-11  CAML  VERSION ORIGINAL DEL MAESTRO DE CLIENTES.     *
001400* 1994-09-02  JOLT  SE AGREGA CUS-TCKN DE 11 POSICIONES PARA EL   *
001500*             : NUMERO DE IDENTIFICACION TRIBUTARIA DEL CLIENTE.  *
001600* 1998-12-07  RSAV  REVISION Y2K, FECHAS CONFIRMADAS EN CCYYMMDD. *
001700* 2003-06-19  EEDR  SE AGREGA CUS-ROL PARA DISTINGUIR CLIENTE DE  *
001800*             : ADMINISTRADOR (TICKET BPM 104471).                *
001900* 2011-02-24  MRPG  SE AGREGA BLOQUE DE DOMICILIO Y AUDITORIA,    *
002000*             : NO USADOS POR EL PROCESO DE SALDOS (TICKET 118820)*
002100* 2016-07-30  HLCR  SE AGREGA BLOQUE RESERVADO PARA EXPANSION.    *
002200******************************************************************
002300 01  REG-CUSMAE.
002400*    -------------------------------------------------------
002500*    LLAVE DEL MAESTRO - USADO
002600*    -------------------------------------------------------
002700     03  CUS-LLAVE.
002800         05  CUS-ID                  PIC 9(09).
002900*        IDENTIFICADOR SUSTITUTO DEL CLIENTE - USADO
003000*    -------------------------------------------------------
003100*    DATOS GENERALES DEL CLIENTE - USADO
003200*    -------------------------------------------------------
003300     03  CUS-NOMBRE                  PIC X(32).
003400     03  CUS-APELLIDO                PIC X(32).
003500     03  CUS-TCKN                    PIC X(11).
003600*        CUS-TCKN SE GUARDA COMO TEXTO PARA NO PERDER CEROS A LA
003700*        IZQUIERDA DEL NUMERO DE IDENTIFICACION DEL CLIENTE.
003800     03  CUS-ROL                     PIC X(08).
003900         88  CUS-ROL-CLIENTE                  VALUE 'CUSTOMER'.
004000         88  CUS-ROL-ADMIN                     VALUE 'ADMIN   '.
004100     03  CUS-FECHA-ALTA              PIC 9(08).
004200*        FORMATO CCYYMMDD.
004300     03  CUS-FECHA-ALTA-R REDEFINES CUS-FECHA-ALTA.
004400         05  CUS-ALTA-CCYY           PIC 9(04).
004500         05  CUS-ALTA-MM             PIC 9(02).
004600         05  CUS-ALTA-DD             PIC 9(02).
004700*    -------------------------------------------------------
004800*    INDICADORES DE ESTADO DEL CLIENTE - NO USADO
004900*    -------------------------------------------------------
005000     03  CUS-INDICADORES.
005100         05  CUS-IND-ACTIVO          PIC X(01) VALUE 'S'.
005200             88  CUS-ESTA-ACTIVO               VALUE 'S'.
005300             88  CUS-ESTA-INACTIVO             VALUE 'N'.
005400         05  CUS-IND-BLOQUEADO       PIC X(01) VALUE 'N'.
005500             88  CUS-ESTA-BLOQUEADO            VALUE 'S'.
005600         05  CUS-CANAL-ALTA          PIC X(04) VALUE SPACES.
005700             88  CUS-ALTA-POR-APP              VALUE 'APP '.
005800             88  CUS-ALTA-POR-AGEN              VALUE 'AGEN'.
005900             88  CUS-ALTA-POR-BACK              VALUE 'BACK'.
006000*    -------------------------------------------------------
006100*    DOMICILIO DEL CLIENTE - NO USADO POR ESTE PROCESO
006200*    -------------------------------------------------------
006300     03  CUS-DOMICILIO.
006400         05  CUS-DIRECCION-1         PIC X(30) VALUE SPACES.
006500         05  CUS-DIRECCION-2         PIC X(30) VALUE SPACES.
006600         05  CUS-MUNICIPIO           PIC X(20) VALUE SPACES.
006700         05  CUS-DEPARTAMENTO        PIC X(20) VALUE SPACES.
006800         05  CUS-TELEFONO            PIC X(12) VALUE SPACES.
006900         05  CUS-CORREO              PIC X(40) VALUE SPACES.
007000*    -------------------------------------------------------
007100*    AUDITORIA DE MANTENIMIENTO - NO USADO
007200*    -------------------------------------------------------
007300     03  CUS-AUDITORIA.
007400         05  CUS-USUARIO-ALTA        PIC X(08) VALUE SPACES.
007500         05  CUS-FECHA-ULT-MNTTO     PIC 9(08) VALUE ZEROES.
007600         05  CUS-USUARIO-ULT-MNTTO   PIC X(08) VALUE SPACES.
007700     03  CUS-RESERVADO               PIC X(20) VALUE SPACES.
007800*        BLOQUE RESERVADO PARA USO FUTURO, NO SE GRABA HOY.
007900     03  FILLER                      PIC X(12).
