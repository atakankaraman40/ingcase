000100******************************************************************
000200*              C O P Y   W A L W A L T                          *
000300*------------------------------------------------------------------
000400* APLICACION  : MONEDERO ELECTRONICO                             *
000500* COPY        : WALWALT                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE BILLETERAS (WALMAE).        *
000700*             : ORGANIZACION RELATIVE, LLAVE RELATIVA WAL-RRN,    *
000800*             : IGUAL AL IDENTIFICADOR SUSTITUTO WAL-ID ASIGNADO  *
000900*             : EN EL MOMENTO DE LA ALTA (VER WALPOST, PARRAFO    *
001000*             : ESCRIBE-WALMAE-NUEVA).                           *
001100*------------------------------------------------------------------
001200* 1989-01-20  CAML  VERSION ORIGINAL, SOLO SALDO UNICO.           *
001300* 1997-03-11  JOLT  SE SEPARA WAL-SALDO DE WAL-SALDO-USABLE PARA  *
001400*             : SOPORTAR RETENCION DE FONDOS MIENTRAS UNA         *
001500*             : TRANSACCION ESTA PENDIENTE DE APROBACION.         *
001600* 1998-11-30  RSAV  REVISION Y2K, WAL-FECHA-ALTA PASA A CCYYMMDD. *
001700* 2004-02-17  EEDR  SE AGREGAN LOS INDICADORES WAL-ACT-COMPRA Y   *
001800*             : WAL-ACT-RETIRO PARA HABILITAR/DESHABILITAR POR    *
001900*             : TIPO DE CONTRAPARTE (TICKET BPM 109903).          *
002000* 2012-08-05  MRPG  SE AGREGA BLOQUE DE AUDITORIA Y RESERVADO.    *
002100* 2019-10-14  HLCR  SE AMPLIA WAL-SALDO A S9(13)V99 PARA SOPORTAR *
002200*             : BILLETERAS CORPORATIVAS DE ALTO VOLUMEN.          *
002300******************************************************************
002400 01  REG-WALMAE.
002500*    -------------------------------------------------------
002600*    LLAVE RELATIVA DEL MAESTRO
002700*    -------------------------------------------------------
002800     03  WAL-LLAVE.
002900         05  WAL-ID                  PIC 9(09).
003000*        IDENTIFICADOR SUSTITUTO DE LA BILLETERA, IGUAL A LA
003100*        LLAVE RELATIVA WAL-RRN DEL ARCHIVO WALMAE.
003200     03  WAL-CUS-ID                  PIC 9(09).
003300*        LLAVE FORANEA HACIA CUS-ID EN CUSMAE.
003400     03  WAL-NOMBRE                  PIC X(32).
003500*        NOMBRE DE LA BILLETERA, 3 A 32 POSICIONES AL INGRESO.
003600     03  WAL-MONEDA                  PIC X(03).
003700*        CODIGO DE MONEDA, POR EJEMPLO TRY, USD, EUR.
003800*    -------------------------------------------------------
003900*    INDICADORES DE HABILITACION POR TIPO DE CONTRAPARTE
004000*    -------------------------------------------------------
004100     03  WAL-INDICADORES.
004200         05  WAL-ACT-COMPRA          PIC X(01).
004300             88  WAL-COMPRA-HABILITADA         VALUE 'Y'.
004400             88  WAL-COMPRA-DESHABILITADA      VALUE 'N'.
004500*            HABILITA RETIROS TIPO PAYMENT (COMERCIO/COMPRA).
004600         05  WAL-ACT-RETIRO          PIC X(01).
004700             88  WAL-RETIRO-HABILITADO         VALUE 'Y'.
004800             88  WAL-RETIRO-DESHABILITADO      VALUE 'N'.
004900*            HABILITA RETIROS TIPO IBAN (TRANSFERENCIA).
005000*    -------------------------------------------------------
005100*    SALDOS DE LA BILLETERA
005200*    -------------------------------------------------------
005300     03  WAL-SALDO                   PIC S9(13)V99.
005400*        SALDO TOTAL CONTABLE DE LA BILLETERA.
005500     03  WAL-SALDO-USABLE             PIC S9(13)V99.
005600*        SALDO DISPONIBLE PARA NUEVOS RETIROS; DIFIERE DE
005700*        WAL-SALDO MIENTRAS HAY TRANSACCIONES PENDIENTES.
005800     03  WAL-FECHA-ALTA              PIC 9(08).
006300*        FORMATO CCYYMMDD, FECHA DE CORRIDA EN QUE SE ABRIO.
006400     03  WAL-FECHA-ALTA-R REDEFINES WAL-FECHA-ALTA.
006500         05  WAL-ALTA-CCYY           PIC 9(04).
006600         05  WAL-ALTA-MM             PIC 9(02).
006700         05  WAL-ALTA-DD             PIC 9(02).
006800*    -------------------------------------------------------
006900*    AUDITORIA DE MANTENIMIENTO - NO USADO POR ESTE PROCESO
007000*    -------------------------------------------------------
007100     03  WAL-AUDITORIA.
007200         05  WAL-ULT-CORRIDA         PIC 9(08) VALUE ZEROES.
007300         05  WAL-ULT-PROGRAMA        PIC X(08) VALUE SPACES.
007400         05  WAL-VECES-REESCRITA     PIC 9(07) VALUE ZEROES.
007500     03  WAL-RESERVADO               PIC X(16) VALUE SPACES.
007600*        BLOQUE RESERVADO PARA USO FUTURO, NO SE GRABA HOY.
007700     03  FILLER                      PIC X(10).
