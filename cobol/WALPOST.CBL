000100******************************************************************
000200* FECHA       : 11/04/1988                                       *
000300* PROGRAMADOR : CARLOS ALBERTO MEJIA LOPEZ (CAML)                *
000400* APLICACION  : MONEDERO ELECTRONICO                             *
000500* PROGRAMA    : WALPOST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DIARIA DE CONTABILIZACION DE BILLETERAS. *
000800*             : LEE SOLICITUDES DE DEPOSITO/RETIRO, RESUELVE LAS *
000900*             : QUE QUEDARON PENDIENTES DE APROBACION Y DA DE    *
001000*             : ALTA BILLETERAS NUEVAS, TODO CONTRA EL MAESTRO   *
001100*             : DE BILLETERAS (WALMAE) Y LA BITACORA DE          *
001200*             : TRANSACCIONES (TRNMAE).                          *
001300* ARCHIVOS    : CUSMAE=E, WALMAE=A, TRNMAE=A, TRNSOL=E, APRSOL=E, *
001400*             : ALTSOL=E, TRNRPT=S                                *
001500* ACCION (ES) : P=CONTABILIZA, A=APRUEBA, N=DA DE ALTA            *
001600* PROGRAMA(S) : DEBD1R00                                         *
001700******************************************************************
001800*                B I T A C O R A   D E   C A M B I O S           *
001900******************************************************************
002000* 1988-04-11  CAML  VERSION ORIGINAL. SOLO DEPOSITOS DE CONTADO,  *
002100*             : SIN APROBACION DIFERIDA NI RETIROS.               *
002200* 1990-05-14  CAML  SE AGREGA EL RETIRO (WITHDRAW) Y SU BITACORA  *
002300*             : EN TRNMAE.                                        *
002400* 1994-09-02  JOLT  SE AGREGA LA VALIDACION CONTRA EL MAESTRO DE  *
002500*             : CLIENTES (CUSMAE) ANTES DE DAR DE ALTA UNA        *
002600*             : BILLETERA.                                       *
002700* 1997-03-11  JOLT  SE SEPARA SALDO DE SALDO USABLE Y SE AGREGA   *
002800*             : EL ESTADO PENDING CON UMBRAL DE APROBACION        *
002900*             : (TICKET BPM 098214).                              *
003000* 1998-11-30  RSAV  REVISION Y2K. TODAS LAS FECHAS DE CORRIDA,    *
003100*             : ALTA Y POSTEO PASAN A CCYYMMDD DE 8 POSICIONES.   *
003200* 2003-06-19  EEDR  CUS-ROL SE AGREGA AL MAESTRO DE CLIENTES PARA  *
003300*             : DISTINGUIR CLIENTE DE ADMINISTRADOR; LA ALTA DE   *
003400*             : BILLETERAS SOLO VALIDA EXISTENCIA DEL CLIENTE, EL *
003410*             : ROL NO SE REVISA EN ESTE PROCESO (TICKET 104471). *
003500* 2005-09-22  EEDR  SE AGREGAN LOS RETIROS TIPO IBAN Y SE         *
003600*             : SEPARAN LOS INDICADORES WAL-ACT-COMPRA Y          *
003700*             : WAL-ACT-RETIRO POR TIPO DE CONTRAPARTE            *
003800*             : (TICKET BPM 111220).                              *
003900* 2009-01-30  MRPG  SE AGREGA EL CONTROL DE QUIEBRE POR LOTE Y EL *
004000*             : RESUMEN FINAL EN TRNRPT (TICKET BPM 115008).      *
004100* 2016-07-30  HLCR  SE AGREGA LA VALIDACION DE LONGITUD DEL       *
004200*             : NOMBRE DE BILLETERA (3 A 32) AL DAR DE ALTA       *
004300*             : (TICKET BPM 129940).                              *
004400* 2023-11-02  EEDR  CORRECCION: EL RETIRO PENDIENTE DEBE AFECTAR  *
004500*             : UNICAMENTE EL SALDO USABLE, NO EL SALDO TOTAL,    *
004600*             : HASTA QUE SE APRUEBE (TICKET BPM 133117).         *
004700******************************************************************
004800 ID DIVISION.
004900******************************************************************
005000 PROGRAM-ID.                     WALPOST.
005100 AUTHOR.                         CARLOS ALBERTO MEJIA LOPEZ.
005200 INSTALLATION.                   BANCO INDUSTRIAL - SISTEMAS.
005300 DATE-WRITTEN.                   11/04/1988.
005400 DATE-COMPILED.
005500 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006150     UPSI-0 ON STATUS IS WKS-CORRIDA-ESPECIAL
006160             OFF STATUS IS WKS-CORRIDA-NORMAL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400******************************************************************
006500*              A R C H I V O S   D E   E N T R A D A
006600******************************************************************
006700     SELECT CUSMAE  ASSIGN   TO CUSMAE
006800            ORGANIZATION     IS SEQUENTIAL
006900            FILE STATUS      IS FS-CUSMAE.
007000
007100     SELECT TRNSOL  ASSIGN   TO TRNSOL
007200            ORGANIZATION     IS SEQUENTIAL
007300            FILE STATUS      IS FS-TRNSOL.
007400
007500     SELECT APRSOL  ASSIGN   TO APRSOL
007600            ORGANIZATION     IS SEQUENTIAL
007700            FILE STATUS      IS FS-APRSOL.
007800
007900     SELECT ALTSOL  ASSIGN   TO ALTSOL
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS FS-ALTSOL.
008200******************************************************************
008300*              A R C H I V O S   M A E S T R O S
008400******************************************************************
008500     SELECT WALMAE  ASSIGN   TO WALMAE
008600            ORGANIZATION     IS RELATIVE
008700            ACCESS           IS DYNAMIC
008800            RELATIVE KEY     IS WS-WAL-RRN
008900            FILE STATUS      IS FS-WALMAE
009000                                 FSE-WALMAE.
009100
009200     SELECT TRNMAE  ASSIGN   TO TRNMAE
009300            ORGANIZATION     IS RELATIVE
009400            ACCESS           IS DYNAMIC
009500            RELATIVE KEY     IS WS-TRN-RRN
009600            FILE STATUS      IS FS-TRNMAE
009700                                 FSE-TRNMAE.
009800******************************************************************
009900*              A R C H I V O   D E   S A L I D A
010000******************************************************************
010100     SELECT TRNRPT  ASSIGN   TO TRNRPT
010200            ORGANIZATION     IS SEQUENTIAL
010300            FILE STATUS      IS FS-TRNRPT.
010400******************************************************************
010500 DATA DIVISION.
010600******************************************************************
010700 FILE SECTION.
010800******************************************************************
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
011000******************************************************************
011100*   MAESTRO DE CLIENTES, CARGADO A TABLA EN MEMORIA.
011200     FD  CUSMAE
011300         RECORD CONTAINS 314 CHARACTERS
011400         RECORDING MODE IS F.
011500     COPY WALCUST.
011600*
011700*   SOLICITUDES DE DEPOSITO Y RETIRO, EN ORDEN DE ARRIBO.
011800     FD  TRNSOL
011900         RECORD CONTAINS 90 CHARACTERS
012000         RECORDING MODE IS F.
012100     01  REG-TRNSOL.
012200         05  SOL-TRN-TIPO            PIC X(08).
012300             88  SOL-ES-DEPOSITO               VALUE 'DEPOSIT '.
012400             88  SOL-ES-RETIRO                  VALUE 'WITHDRAW'.
012500         05  SOL-TRN-WAL-ID          PIC 9(09).
012600         05  SOL-TRN-CUS-ID          PIC 9(09).
012700         05  SOL-TRN-MONTO           PIC 9(15)V99.
012800         05  SOL-TRN-CONTRA-TIPO     PIC X(07).
012900         05  SOL-TRN-CONTRAPARTE     PIC X(32).
013000         05  FILLER                  PIC X(08).
013100*
013200*   SOLICITUDES DE APROBACION O RECHAZO DE PENDIENTES.
013300     FD  APRSOL
013400         RECORD CONTAINS 80 CHARACTERS
013500         RECORDING MODE IS F.
013600     01  REG-APRSOL.
013700         05  SOL-APR-TRN-ID          PIC 9(09).
013800         05  SOL-APR-STATUS          PIC X(08).
013900         05  FILLER                  PIC X(63).
014000*
014100*   SOLICITUDES DE ALTA DE BILLETERA NUEVA.
014200     FD  ALTSOL
014300         RECORD CONTAINS 80 CHARACTERS
014400         RECORDING MODE IS F.
014500     01  REG-ALTSOL.
014600         05  SOL-ALT-CUS-ID          PIC 9(09).
014700         05  SOL-ALT-NOMBRE          PIC X(32).
014800         05  SOL-ALT-MONEDA          PIC X(03).
014900         05  SOL-ALT-ACT-COMPRA      PIC X(01).
015000         05  SOL-ALT-ACT-RETIRO      PIC X(01).
015100         05  FILLER                  PIC X(34).
015200*
015300*   MAESTRO DE BILLETERAS, ORGANIZACION RELATIVE.
015400     FD  WALMAE.
015500     COPY WALWALT.
015600*
015700*   MAESTRO/BITACORA DE TRANSACCIONES, ORGANIZACION RELATIVE.
015800     FD  TRNMAE.
015900     COPY WALTRAN.
016000*
016100*   REPORTE DE TRANSACCIONES, LINEA DE IMPRESION.
016200     FD  TRNRPT
016300         RECORD CONTAINS 132 CHARACTERS
016400         RECORDING MODE IS F.
016500     01  LIN-TRNRPT                  PIC X(132).
016600******************************************************************
016700 WORKING-STORAGE SECTION.
016800******************************************************************
016900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
017000******************************************************************
017100 01  WKS-FS-STATUS.
017200     02  FS-CUSMAE                  PIC X(02) VALUE SPACES.
017300     02  FS-TRNSOL                  PIC X(02) VALUE SPACES.
017400     02  FS-APRSOL                  PIC X(02) VALUE SPACES.
017500     02  FS-ALTSOL                  PIC X(02) VALUE SPACES.
017600     02  FS-TRNRPT                  PIC X(02) VALUE SPACES.
017700     02  FS-WALMAE                  PIC 9(02) VALUE ZEROES.
017800     02  FSE-WALMAE.
017900         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
018000         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
018100         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
018200     02  FS-TRNMAE                  PIC 9(02) VALUE ZEROES.
018300     02  FSE-TRNMAE.
018400         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
018500         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
018600         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
018700*      VARIABLES DE LA RUTINA DE FSE (DEBD1R00)
018800     02  PROGRAMA                    PIC X(08) VALUE SPACES.
018900     02  ARCHIVO                     PIC X(08) VALUE SPACES.
019000     02  ACCION                      PIC X(10) VALUE SPACES.
019100     02  LLAVE                       PIC X(32) VALUE SPACES.
019150     02  FILLER                      PIC X(04) VALUE SPACES.
019200******************************************************************
019300*              LLAVES RELATIVAS DE LOS MAESTROS
019400******************************************************************
019500 01  WKS-LLAVES-RELATIVAS.
019600     02  WS-WAL-RRN                  PIC 9(09) COMP.
019700     02  WS-TRN-RRN                  PIC 9(09) COMP.
019750     02  FILLER                      PIC X(04) VALUE SPACES.
019800******************************************************************
019900*              PARAMETROS DE CORRIDA (SYSIN)
020000******************************************************************
020100 01  WKS-PARAMETROS-CORRIDA.
020200     02  WKS-FECHA-CORRIDA           PIC 9(08).
020300     02  WKS-WAL-ID-SIGUIENTE        PIC 9(09).
020400     02  WKS-TRN-ID-SIGUIENTE        PIC 9(09).
020450     02  FILLER                      PIC X(05) VALUE SPACES.
020500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
020600     02  WKS-CCYY-CORRIDA            PIC 9(04).
020700     02  WKS-MM-CORRIDA              PIC 9(02).
020800     02  WKS-DD-CORRIDA              PIC 9(02).
020900******************************************************************
021000*              UMBRAL Y OTRAS CONSTANTES DEL NEGOCIO
021100******************************************************************
021200 01  WKS-CONSTANTES.
021300     02  WAL-UMBRAL                  PIC 9(13)V99 VALUE 1000.00.
021350     02  FILLER                      PIC X(04) VALUE SPACES.
021400******************************************************************
021500*              INDICADORES DE FIN DE ARCHIVO
021600******************************************************************
021700 01  WKS-INDICADORES-FIN.
021800     02  WKS-FIN-CUSMAE              PIC 9(01) VALUE ZEROES.
021900         88  FIN-CUSMAE                        VALUE 1.
022000     02  WKS-FIN-TRNSOL              PIC 9(01) VALUE ZEROES.
022100         88  FIN-TRNSOL                         VALUE 1.
022200     02  WKS-FIN-APRSOL              PIC 9(01) VALUE ZEROES.
022300         88  FIN-APRSOL                         VALUE 1.
022400     02  WKS-FIN-ALTSOL              PIC 9(01) VALUE ZEROES.
022500         88  FIN-ALTSOL                         VALUE 1.
022600     02  WKS-WALMAE-OK               PIC 9(01) VALUE ZEROES.
022700         88  WALMAE-ENCONTRADA                  VALUE 1.
022800     02  WKS-TRNMAE-OK               PIC 9(01) VALUE ZEROES.
022900         88  TRNMAE-ENCONTRADA                  VALUE 1.
023000     02  WKS-CUSMAE-OK               PIC 9(01) VALUE ZEROES.
023100         88  CUSMAE-ENCONTRADA                  VALUE 1.
023200     02  WKS-RECHAZO-SW              PIC 9(01) VALUE ZEROES.
023300         88  HUBO-RECHAZO                       VALUE 1.
023350     02  FILLER                      PIC X(04) VALUE SPACES.
023400******************************************************************
023500*              TABLA DE CLIENTES EN MEMORIA (CARGA UNICA)
023600******************************************************************
023700 01  WKS-TABLA-CUSMAE.
023800     02  WKS-CUS-CONTADOR            PIC 9(04) COMP VALUE ZEROES.
023900     02  WKS-CUS-RENGLON OCCURS 2000 TIMES
024000                         ASCENDING KEY IS WKS-CUS-RENGLON-ID
024100                         INDEXED BY WKS-CUS-IDX.
024200         04  WKS-CUS-RENGLON-ID      PIC 9(09).
024350     02  FILLER                      PIC X(04) VALUE SPACES.
024400******************************************************************
024500*              CONTADORES DE CONTROL (TODOS COMP)
024600******************************************************************
024700 01  WKS-CONTADORES-LOTE.
024800     02  WKS-LOTE-DEPOSITOS-CNT      PIC 9(07) COMP VALUE ZEROES.
024900     02  WKS-LOTE-RETIROS-CNT        PIC 9(07) COMP VALUE ZEROES.
025000     02  WKS-LOTE-RECHAZOS-CNT       PIC 9(07) COMP VALUE ZEROES.
025100     02  WKS-LOTE-ALTAS-CNT          PIC 9(07) COMP VALUE ZEROES.
025150     02  FILLER                      PIC X(04) VALUE SPACES.
025200 01  WKS-CONTADORES-TOTALES.
025300     02  WKS-TOT-DEPOSITOS-CNT       PIC 9(07) COMP VALUE ZEROES.
025400     02  WKS-TOT-RETIROS-CNT         PIC 9(07) COMP VALUE ZEROES.
025500     02  WKS-TOT-RECHAZOS-CNT        PIC 9(07) COMP VALUE ZEROES.
025600     02  WKS-TOT-ALTAS-CNT           PIC 9(07) COMP VALUE ZEROES.
025700     02  WKS-TOT-PROCESADOS-CNT      PIC 9(07) COMP VALUE ZEROES.
025900     02  FILLER                      PIC X(04) VALUE SPACES.
026000******************************************************************
026100*              ACUMULADORES DE MONTO (ZONED, NO COMP-3 -
026200*              EN ESTE SHOP EL DINERO NO SE EMPACA)
026300******************************************************************
026400 01  WKS-MONTOS-LOTE.
026500     02  WKS-LOTE-DEPOSITOS-MTO      PIC S9(15)V99 VALUE ZEROES.
026600     02  WKS-LOTE-RETIROS-MTO        PIC S9(15)V99 VALUE ZEROES.
026650     02  FILLER                      PIC X(04) VALUE SPACES.
026700 01  WKS-MONTOS-TOTALES.
026800     02  WKS-TOT-DEPOSITOS-MTO       PIC S9(15)V99 VALUE ZEROES.
026900     02  WKS-TOT-RETIROS-MTO         PIC S9(15)V99 VALUE ZEROES.
027000     02  WKS-GRAN-TOTAL-MTO          PIC S9(15)V99 VALUE ZEROES.
027050     02  FILLER                      PIC X(04) VALUE SPACES.
027100******************************************************************
027200*              AREAS DE TRABAJO DE LA TRANSACCION EN CURSO
027300******************************************************************
027400 77  WKS-RAZON-RECHAZO               PIC X(40) VALUE SPACES.
027500 77  WKS-STATUS-NUEVO                PIC X(08) VALUE SPACES.
027600 77  WKS-TIPO-ORIGINAL                PIC X(08) VALUE SPACES.
027700 77  WKS-MONTO-TRABAJO                PIC S9(15)V99 VALUE ZEROES.
027800******************************************************************
027900*              LINEA DE DETALLE DEL REPORTE
028000******************************************************************
028100 01  WKS-LINEA-DETALLE.
028200     02  LIN-TRN-ID                  PIC Z(8)9.
028300     02  FILLER                      PIC X(02) VALUE SPACES.
028400     02  LIN-WAL-ID                  PIC Z(8)9.
028500     02  FILLER                      PIC X(02) VALUE SPACES.
028600     02  LIN-TIPO                    PIC X(10).
028700     02  FILLER                      PIC X(02) VALUE SPACES.
028800     02  LIN-MONTO                   PIC Z,ZZZ,ZZZ,ZZ9.99.
028900     02  FILLER                      PIC X(02) VALUE SPACES.
029000     02  LIN-STATUS                  PIC X(10).
029100     02  FILLER                      PIC X(02) VALUE SPACES.
029200     02  LIN-RAZON                   PIC X(40).
029300     02  FILLER                      PIC X(28) VALUE SPACES.
029400******************************************************************
029500*              LINEA LIBRE PARA SUBTOTALES Y RESUMEN FINAL
029600******************************************************************
029700 77  WKS-LINEA-LIBRE                 PIC X(132) VALUE SPACES.
029800 01  WKS-EDITADOS.
029900     02  ED-CONTADOR                 PIC ZZZ,ZZ9.
030000     02  ED-MONTO                    PIC Z,ZZZ,ZZZ,ZZ9.99.
030050     02  FILLER                      PIC X(04) VALUE SPACES.
030100******************************************************************
030200 PROCEDURE DIVISION.
030300******************************************************************
030400*              S E C C I O N    P R I N C I P A L
030500******************************************************************
030600 000-MAIN SECTION.
030700     PERFORM APERTURA-ARCHIVOS
030800     PERFORM CARGA-TABLA-CUSMAE
030900     PERFORM PROCESA-TRANSACCIONES  UNTIL FIN-TRNSOL
031000     PERFORM ESCRIBE-SUBTOTAL-REPORTE
031100     PERFORM PROCESA-APROBACIONES   UNTIL FIN-APRSOL
031200     PERFORM ESCRIBE-SUBTOTAL-REPORTE
031300     PERFORM PROCESA-ALTA-BILLETERAS UNTIL FIN-ALTSOL
031400     PERFORM ESCRIBE-SUBTOTAL-REPORTE
031500     PERFORM ESCRIBE-RESUMEN-FINAL
031600     PERFORM CIERRA-ARCHIVOS
031700     STOP RUN.
031800 000-MAIN-E. EXIT.
031900******************************************************************
032000*              A P E R T U R A   D E   A R C H I V O S
032100******************************************************************
032200 APERTURA-ARCHIVOS SECTION.
032300     ACCEPT WKS-PARAMETROS-CORRIDA FROM SYSIN
032400     MOVE   'WALPOST'    TO   PROGRAMA
032420     IF WKS-CORRIDA-ESPECIAL
032430        DISPLAY '>>> WALPOST CORRIDA ESPECIAL (UPSI-0 ACTIVO EN '
032440                'JCL), SE REPROCESAN SOLICITUDES' UPON CONSOLE
032450     END-IF
032500     OPEN INPUT  CUSMAE TRNSOL APRSOL ALTSOL
032600          I-O    WALMAE TRNMAE
032700          OUTPUT TRNRPT
032800     IF FS-CUSMAE NOT EQUAL '00'
032900        MOVE 'OPEN'     TO    ACCION
033000        MOVE SPACES     TO    LLAVE
033100        MOVE 'CUSMAE'   TO    ARCHIVO
033200        DISPLAY '>>> ERROR AL ABRIR CUSMAE, STATUS: ' FS-CUSMAE
033300                UPON CONSOLE
033400        MOVE  91        TO RETURN-CODE
033500        STOP RUN
033600     END-IF
033700     IF FS-WALMAE NOT EQUAL 0 AND 05
033800        MOVE 'OPEN'     TO    ACCION
033900        MOVE SPACES     TO    LLAVE
034000        MOVE 'WALMAE'   TO    ARCHIVO
034100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034200                              FS-WALMAE, FSE-WALMAE
034300        MOVE  91        TO RETURN-CODE
034400        DISPLAY '>>> ERROR AL ABRIR WALMAE, STATUS: ' FS-WALMAE
034500                UPON CONSOLE
034600        STOP RUN
034700     END-IF
034800     IF FS-TRNMAE NOT EQUAL 0 AND 05
034900        MOVE 'OPEN'     TO    ACCION
035000        MOVE SPACES     TO    LLAVE
035100        MOVE 'TRNMAE'   TO    ARCHIVO
035200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035300                              FS-TRNMAE, FSE-TRNMAE
035400        MOVE  91        TO RETURN-CODE
035500        DISPLAY '>>> ERROR AL ABRIR TRNMAE, STATUS: ' FS-TRNMAE
035600                UPON CONSOLE
035700        STOP RUN
035800     END-IF.
035900 APERTURA-ARCHIVOS-E. EXIT.
036000******************************************************************
036100*         C A R G A   D E   T A B L A   D E   C L I E N T E S
036200******************************************************************
036300 CARGA-TABLA-CUSMAE SECTION.
036400     MOVE ZEROES TO WKS-CUS-CONTADOR
036500     PERFORM LEE-CUSMAE
036600     PERFORM CARGA-RENGLON-CUSMAE UNTIL FIN-CUSMAE.
036700 CARGA-TABLA-CUSMAE-E. EXIT.
036800
036900 CARGA-RENGLON-CUSMAE SECTION.
037000     ADD 1 TO WKS-CUS-CONTADOR
037100     MOVE CUS-ID  TO WKS-CUS-RENGLON-ID (WKS-CUS-CONTADOR)
037300     PERFORM LEE-CUSMAE.
037400 CARGA-RENGLON-CUSMAE-E. EXIT.
037500
037600 LEE-CUSMAE SECTION.
037650     READ CUSMAE
037700       AT END
037750          MOVE 1 TO WKS-FIN-CUSMAE
037800     END-READ.
037900 LEE-CUSMAE-E. EXIT.
038000******************************************************************
038100*    U N I T :  D E P O S I T O   /   R E T I R O   ( P O S T E O )
038200******************************************************************
038300 PROCESA-TRANSACCIONES SECTION.
038400     MOVE SPACES TO WKS-RAZON-RECHAZO
038500     MOVE ZEROES TO WKS-RECHAZO-SW
038600     READ TRNSOL
038700       AT END
038800          MOVE 1 TO WKS-FIN-TRNSOL
038900          GO TO PROCESA-TRANSACCIONES-E
039000     END-READ
039100     PERFORM VALIDA-ENTRADA-TRANSACCION
039200     IF NOT HUBO-RECHAZO
039300        PERFORM BUSCA-WALMAE
039400        IF NOT WALMAE-ENCONTRADA
039500           MOVE 1 TO WKS-RECHAZO-SW
039600           MOVE 'BILLETERA NO ENCONTRADA' TO WKS-RAZON-RECHAZO
039700        END-IF
039800     END-IF
039900     IF NOT HUBO-RECHAZO AND SOL-ES-RETIRO
040000        PERFORM VALIDA-RETIRO
040100     END-IF
040200     IF HUBO-RECHAZO
040300        PERFORM RECHAZA-TRANSACCION
040400     ELSE
040500        PERFORM DETERMINA-ESTADO
040600        IF SOL-ES-DEPOSITO
040700           PERFORM ACTUALIZA-SALDO-DEPOSITO
040800        ELSE
040900           PERFORM ACTUALIZA-SALDO-RETIRO
041000        END-IF
041100        REWRITE REG-WALMAE
041200        PERFORM ESCRIBE-TRNMAE
041300        PERFORM ESCRIBE-RENGLON-REPORTE
041400     END-IF.
041500 PROCESA-TRANSACCIONES-E. EXIT.
041600
041700 VALIDA-ENTRADA-TRANSACCION SECTION.
041800     IF SOL-TRN-MONTO NOT > ZEROES
041900        MOVE 1 TO WKS-RECHAZO-SW
042000        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WKS-RAZON-RECHAZO
042100     END-IF
042200     IF SOL-TRN-WAL-ID = ZEROES OR SOL-TRN-CUS-ID = ZEROES
042300        MOVE 1 TO WKS-RECHAZO-SW
042400        MOVE 'BILLETERA O CLIENTE INVALIDO' TO WKS-RAZON-RECHAZO
042500     END-IF
042600     IF SOL-TRN-CONTRAPARTE = SPACES
042700        MOVE 1 TO WKS-RECHAZO-SW
042800        MOVE 'CONTRAPARTE REQUERIDA' TO WKS-RAZON-RECHAZO
042900     END-IF.
043000 VALIDA-ENTRADA-TRANSACCION-E. EXIT.
043100
043200 BUSCA-WALMAE SECTION.
043300     MOVE ZEROES TO WKS-WALMAE-OK
043400     MOVE SOL-TRN-WAL-ID TO WS-WAL-RRN
043500     READ WALMAE
043600       INVALID KEY
043700          MOVE ZEROES TO WKS-WALMAE-OK
043800       NOT INVALID KEY
043900          IF WAL-CUS-ID = SOL-TRN-CUS-ID
044000             MOVE 1 TO WKS-WALMAE-OK
044100          ELSE
044200             MOVE ZEROES TO WKS-WALMAE-OK
044300          END-IF
044400     END-READ.
044500 BUSCA-WALMAE-E. EXIT.
044600******************************************************************
044700*         U N I T :  V A L I D A T E   W I T H D R A W
044800******************************************************************
044900 VALIDA-RETIRO SECTION.
045000     IF SOL-TRN-CONTRA-TIPO = 'PAYMENT' AND
045100        WAL-ACT-COMPRA      = 'N'
045200        MOVE 1 TO WKS-RECHAZO-SW
045300        MOVE 'PAGO NO PERMITIDO PARA ESTA BILLETERA'
045400                          TO WKS-RAZON-RECHAZO
045500     END-IF
045600     IF NOT HUBO-RECHAZO
045700        IF SOL-TRN-CONTRA-TIPO = 'IBAN   ' AND
045800           WAL-ACT-RETIRO       = 'N'
045900           MOVE 1 TO WKS-RECHAZO-SW
046000           MOVE 'TRANSFERENCIA NO PERMITIDA PARA ESTA BILLETERA'
046100                             TO WKS-RAZON-RECHAZO
046200        END-IF
046300     END-IF
046400     IF NOT HUBO-RECHAZO
046500        IF WAL-SALDO-USABLE < SOL-TRN-MONTO
046600           MOVE 1 TO WKS-RECHAZO-SW
046700           MOVE 'SALDO INSUFICIENTE PARA COMPLETAR EL RETIRO'
046800                             TO WKS-RAZON-RECHAZO
046900        END-IF
047000     END-IF.
047100 VALIDA-RETIRO-E. EXIT.
047200******************************************************************
047300*         U N I T :  D E T E R M I N E   S T A T U S
047400******************************************************************
047500 DETERMINA-ESTADO SECTION.
047600     IF SOL-TRN-MONTO > WAL-UMBRAL
047700        MOVE 'PENDING '  TO WKS-STATUS-NUEVO
047800     ELSE
047900        MOVE 'APPROVED' TO WKS-STATUS-NUEVO
048000     END-IF.
048100 DETERMINA-ESTADO-E. EXIT.
048200******************************************************************
048300*    U N I T :  U P D A T E   W A L L E T   B A L A N C E
048400******************************************************************
048500 ACTUALIZA-SALDO-DEPOSITO SECTION.
048600     IF WKS-STATUS-NUEVO = 'APPROVED'
048700        ADD SOL-TRN-MONTO TO WAL-SALDO        ROUNDED
048800        ADD SOL-TRN-MONTO TO WAL-SALDO-USABLE ROUNDED
048900     ELSE
049000        ADD SOL-TRN-MONTO TO WAL-SALDO         ROUNDED
049100     END-IF.
049200 ACTUALIZA-SALDO-DEPOSITO-E. EXIT.
049300
049400 ACTUALIZA-SALDO-RETIRO SECTION.
049500     IF WKS-STATUS-NUEVO = 'APPROVED'
049600        SUBTRACT SOL-TRN-MONTO FROM WAL-SALDO        ROUNDED
049700        SUBTRACT SOL-TRN-MONTO FROM WAL-SALDO-USABLE ROUNDED
049800     ELSE
049900        SUBTRACT SOL-TRN-MONTO FROM WAL-SALDO-USABLE ROUNDED
050000     END-IF.
050100 ACTUALIZA-SALDO-RETIRO-E. EXIT.
050200******************************************************************
050300*              G R A B A C I O N   D E   T R N M A E
050400******************************************************************
050500 ESCRIBE-TRNMAE SECTION.
050600     ADD 1 TO WKS-TRN-ID-SIGUIENTE
050700     MOVE WKS-TRN-ID-SIGUIENTE TO TRN-ID
050800     MOVE WKS-TRN-ID-SIGUIENTE TO WS-TRN-RRN
050900     MOVE SOL-TRN-WAL-ID       TO TRN-WAL-ID
051000     MOVE SOL-TRN-MONTO        TO TRN-MONTO
051100     MOVE SOL-TRN-TIPO         TO TRN-TIPO
051200     MOVE SOL-TRN-CONTRA-TIPO  TO TRN-TIPO-CONTRAPARTE
051300     MOVE SOL-TRN-CONTRAPARTE  TO TRN-CONTRAPARTE
051400     MOVE WKS-STATUS-NUEVO     TO TRN-STATUS
051500     MOVE WKS-FECHA-CORRIDA    TO TRN-FECHA
051600     MOVE ZEROES               TO TRN-CORRIDA-APROBACION
051700     MOVE 'WALPOST'            TO TRN-PROGRAMA-ORIGEN
051800     MOVE SPACES               TO TRN-RESERVADO
051900     WRITE REG-TRNMAE
052000     IF FS-TRNMAE NOT = 0
052100        DISPLAY 'ERROR AL GRABAR TRNMAE, STATUS: ' FS-TRNMAE
052200                ' TRN-ID: ' TRN-ID UPON CONSOLE
052300     END-IF
052400     IF SOL-ES-DEPOSITO
052500        ADD 1 TO WKS-LOTE-DEPOSITOS-CNT
052600        ADD SOL-TRN-MONTO TO WKS-LOTE-DEPOSITOS-MTO
052700     ELSE
052800        ADD 1 TO WKS-LOTE-RETIROS-CNT
052900        ADD SOL-TRN-MONTO TO WKS-LOTE-RETIROS-MTO
053000     END-IF.
053100 ESCRIBE-TRNMAE-E. EXIT.
053200
053300 RECHAZA-TRANSACCION SECTION.
053400     ADD 1 TO WKS-LOTE-RECHAZOS-CNT
053500     MOVE ZEROES            TO LIN-TRN-ID
053600     MOVE SOL-TRN-WAL-ID     TO LIN-WAL-ID
053700     MOVE SOL-TRN-TIPO       TO LIN-TIPO
053800     MOVE SOL-TRN-MONTO      TO LIN-MONTO
053900     MOVE 'REJECTED'         TO LIN-STATUS
054000     MOVE WKS-RAZON-RECHAZO  TO LIN-RAZON
054100     WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE.
054200 RECHAZA-TRANSACCION-E. EXIT.
054300******************************************************************
054400*    U N I T :  U P D A T E   T R A N S A C T I O N (A P R O B.)
054500******************************************************************
054600 PROCESA-APROBACIONES SECTION.
054700     MOVE SPACES TO WKS-RAZON-RECHAZO
054800     MOVE ZEROES TO WKS-RECHAZO-SW
054900     READ APRSOL
055000       AT END
055100          MOVE 1 TO WKS-FIN-APRSOL
055200          GO TO PROCESA-APROBACIONES-E
055300     END-READ
055400     PERFORM VALIDA-ENTRADA-APROBACION
055500     IF NOT HUBO-RECHAZO
055600        PERFORM BUSCA-TRNMAE-PENDIENTE
055700        IF NOT TRNMAE-ENCONTRADA
055800           MOVE 1 TO WKS-RECHAZO-SW
056000           MOVE 'TRANSACCION PENDIENTE NO ENCONTRADA'
056100                             TO WKS-RAZON-RECHAZO
056200        END-IF
056300     END-IF
056400     IF HUBO-RECHAZO
056500        ADD 1 TO WKS-LOTE-RECHAZOS-CNT
056600        MOVE SOL-APR-TRN-ID TO LIN-TRN-ID
056700        MOVE ZEROES         TO LIN-WAL-ID
056800        MOVE 'APPROVAL'     TO LIN-TIPO
056900        MOVE ZEROES         TO LIN-MONTO
057000        MOVE 'REJECTED'     TO LIN-STATUS
057100        MOVE WKS-RAZON-RECHAZO TO LIN-RAZON
057200        WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE
057300     ELSE
057400        MOVE SOL-APR-TRN-ID   TO WS-TRN-RRN
057500        MOVE TRN-TIPO         TO WKS-TIPO-ORIGINAL
057600        MOVE SOL-APR-STATUS   TO WKS-STATUS-NUEVO
057700        MOVE TRN-MONTO        TO WKS-MONTO-TRABAJO
057800        MOVE TRN-WAL-ID       TO WS-WAL-RRN
057900        READ WALMAE
058000        PERFORM ACTUALIZA-SALDO-APROBACION
058200        REWRITE REG-WALMAE
058300        MOVE SOL-APR-STATUS   TO TRN-STATUS
058400        MOVE WKS-FECHA-CORRIDA TO TRN-CORRIDA-APROBACION
058500        REWRITE REG-TRNMAE
058600        MOVE TRN-ID           TO LIN-TRN-ID
058700        MOVE TRN-WAL-ID       TO LIN-WAL-ID
058800        MOVE WKS-TIPO-ORIGINAL TO LIN-TIPO
058900        MOVE WKS-MONTO-TRABAJO TO LIN-MONTO
059000        MOVE SOL-APR-STATUS   TO LIN-STATUS
059100        MOVE SPACES           TO LIN-RAZON
059200        WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE
059300     END-IF.
059400 PROCESA-APROBACIONES-E. EXIT.
059500
059600 VALIDA-ENTRADA-APROBACION SECTION.
059700     IF SOL-APR-TRN-ID = ZEROES
059800        MOVE 1 TO WKS-RECHAZO-SW
059900        MOVE 'TRN-ID REQUERIDO' TO WKS-RAZON-RECHAZO
060000     END-IF
060100     IF NOT HUBO-RECHAZO
060200        IF SOL-APR-STATUS NOT = 'APPROVED' AND
060300           SOL-APR-STATUS NOT = 'DENIED  '
060400           MOVE 1 TO WKS-RECHAZO-SW
060500           MOVE 'ESTADO DEBE SER APPROVED O DENIED, NO PENDING'
060600                             TO WKS-RAZON-RECHAZO
060700        END-IF
060800     END-IF.
060900 VALIDA-ENTRADA-APROBACION-E. EXIT.
061000
061100 BUSCA-TRNMAE-PENDIENTE SECTION.
061200     MOVE ZEROES TO WKS-TRNMAE-OK
061300     MOVE SOL-APR-TRN-ID TO WS-TRN-RRN
061400     READ TRNMAE
061500       INVALID KEY
061600          MOVE ZEROES TO WKS-TRNMAE-OK
061700       NOT INVALID KEY
061800          IF TRN-ESTA-PENDIENTE
061900             MOVE 1 TO WKS-TRNMAE-OK
062000          ELSE
062100             MOVE ZEROES TO WKS-TRNMAE-OK
062200          END-IF
062300     END-READ.
062400 BUSCA-TRNMAE-PENDIENTE-E. EXIT.
062500******************************************************************
062600*    U N I T :  U P D A T E   B A L A N C E   O N   A P P R O V A L
062700******************************************************************
062800 ACTUALIZA-SALDO-APROBACION SECTION.
062900     EVALUATE TRUE
063000        WHEN WKS-STATUS-NUEVO = 'APPROVED' AND
063100             WKS-TIPO-ORIGINAL = 'WITHDRAW'
063200           SUBTRACT WKS-MONTO-TRABAJO FROM WAL-SALDO ROUNDED
063300        WHEN WKS-STATUS-NUEVO = 'APPROVED' AND
063400             WKS-TIPO-ORIGINAL = 'DEPOSIT '
063500           ADD WKS-MONTO-TRABAJO TO WAL-SALDO-USABLE ROUNDED
063600        WHEN WKS-STATUS-NUEVO = 'DENIED  ' AND
063700             WKS-TIPO-ORIGINAL = 'WITHDRAW'
063800           ADD WKS-MONTO-TRABAJO TO WAL-SALDO-USABLE ROUNDED
063900        WHEN WKS-STATUS-NUEVO = 'DENIED  ' AND
064000             WKS-TIPO-ORIGINAL = 'DEPOSIT '
064100           SUBTRACT WKS-MONTO-TRABAJO FROM WAL-SALDO ROUNDED
064200     END-EVALUATE.
064300 ACTUALIZA-SALDO-APROBACION-E. EXIT.
064400******************************************************************
064500*    U N I T :  C R E A T E   W A L L E T
064600******************************************************************
064700 PROCESA-ALTA-BILLETERAS SECTION.
064800     MOVE SPACES TO WKS-RAZON-RECHAZO
064900     MOVE ZEROES TO WKS-RECHAZO-SW
065000     READ ALTSOL
065100       AT END
065200          MOVE 1 TO WKS-FIN-ALTSOL
065300          GO TO PROCESA-ALTA-BILLETERAS-E
065400     END-READ
065500     PERFORM VALIDA-ENTRADA-ALTA
065600     IF NOT HUBO-RECHAZO
065700        PERFORM BUSCA-CUSMAE
065800        IF NOT CUSMAE-ENCONTRADA
065900           MOVE 1 TO WKS-RECHAZO-SW
066000           MOVE 'CLIENTE NO ENCONTRADO' TO WKS-RAZON-RECHAZO
066100        END-IF
066200     END-IF
066300     IF HUBO-RECHAZO
066400        ADD 1 TO WKS-LOTE-RECHAZOS-CNT
066500        MOVE ZEROES          TO LIN-TRN-ID LIN-WAL-ID LIN-MONTO
066600        MOVE 'WALLET-NEW'    TO LIN-TIPO
066700        MOVE 'REJECTED'      TO LIN-STATUS
066800        MOVE WKS-RAZON-RECHAZO TO LIN-RAZON
066900        WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE
067000     ELSE
067100        PERFORM ESCRIBE-WALMAE-NUEVA
067200        ADD 1 TO WKS-LOTE-ALTAS-CNT
067300        MOVE ZEROES          TO LIN-TRN-ID
067400        MOVE WAL-ID          TO LIN-WAL-ID
067500        MOVE 'WALLET-NEW'    TO LIN-TIPO
067600        MOVE ZEROES          TO LIN-MONTO
067700        MOVE 'APPROVED'      TO LIN-STATUS
067800        MOVE SPACES          TO LIN-RAZON
067900        WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE
068000     END-IF.
068100 PROCESA-ALTA-BILLETERAS-E. EXIT.
068200
068300 VALIDA-ENTRADA-ALTA SECTION.
068400     IF SOL-ALT-CUS-ID = ZEROES
068500        MOVE 1 TO WKS-RECHAZO-SW
068600        MOVE 'CLIENTE REQUERIDO' TO WKS-RAZON-RECHAZO
068700     END-IF
068800     IF NOT HUBO-RECHAZO
068900        IF SOL-ALT-NOMBRE = SPACES
069000           MOVE 1 TO WKS-RECHAZO-SW
069100           MOVE 'NOMBRE DE BILLETERA REQUERIDO'
069200                             TO WKS-RAZON-RECHAZO
069300        END-IF
069400     END-IF
069500     IF NOT HUBO-RECHAZO
069600*       SE EXIGE QUE LA TERCERA POSICION NO SEA BLANCO, ES DECIR
069700*       QUE EL NOMBRE TENGA AL MENOS 3 CARACTERES SIGNIFICATIVOS.
069800        IF SOL-ALT-NOMBRE (3:1) = SPACE
069900           MOVE 1 TO WKS-RECHAZO-SW
070000           MOVE 'NOMBRE DE BILLETERA DEBE TENER 3 A 32'
070100                             TO WKS-RAZON-RECHAZO
070200        END-IF
070250     END-IF.
070300 VALIDA-ENTRADA-ALTA-E. EXIT.
070400
070500 BUSCA-CUSMAE SECTION.
070600     MOVE ZEROES TO WKS-CUSMAE-OK
070700     SEARCH ALL WKS-CUS-RENGLON
070800        WHEN WKS-CUS-RENGLON-ID (WKS-CUS-IDX) = SOL-ALT-CUS-ID
070900             MOVE 1 TO WKS-CUSMAE-OK
071000     END-SEARCH.
071100 BUSCA-CUSMAE-E. EXIT.
071200
071300 ESCRIBE-WALMAE-NUEVA SECTION.
071400     ADD 1 TO WKS-WAL-ID-SIGUIENTE
071500     MOVE WKS-WAL-ID-SIGUIENTE TO WAL-ID
071600     MOVE WKS-WAL-ID-SIGUIENTE TO WS-WAL-RRN
071700     MOVE SOL-ALT-CUS-ID       TO WAL-CUS-ID
071800     MOVE SOL-ALT-NOMBRE       TO WAL-NOMBRE
071900     MOVE SOL-ALT-MONEDA       TO WAL-MONEDA
072000     MOVE SOL-ALT-ACT-COMPRA   TO WAL-ACT-COMPRA
072100     MOVE SOL-ALT-ACT-RETIRO   TO WAL-ACT-RETIRO
072200     MOVE ZEROES               TO WAL-SALDO WAL-SALDO-USABLE
072300     MOVE WKS-FECHA-CORRIDA    TO WAL-FECHA-ALTA
072400     MOVE ZEROES               TO WAL-ULT-CORRIDA
072500                                  WAL-VECES-REESCRITA
072600     MOVE SPACES               TO WAL-ULT-PROGRAMA WAL-RESERVADO
072700     WRITE REG-WALMAE
072800     IF FS-WALMAE NOT = 0
072900        DISPLAY 'ERROR AL GRABAR WALMAE, STATUS: ' FS-WALMAE
073000                ' WAL-ID: ' WAL-ID UPON CONSOLE
073100     END-IF.
073200 ESCRIBE-WALMAE-NUEVA-E. EXIT.
073300******************************************************************
073400*              R E P O R T E   D E   T R A N S A C C I O N E S
073500******************************************************************
073600 ESCRIBE-RENGLON-REPORTE SECTION.
073700     MOVE TRN-ID               TO LIN-TRN-ID
073800     MOVE SOL-TRN-WAL-ID       TO LIN-WAL-ID
073900     MOVE SOL-TRN-TIPO         TO LIN-TIPO
074000     MOVE SOL-TRN-MONTO        TO LIN-MONTO
074100     MOVE WKS-STATUS-NUEVO     TO LIN-STATUS
074200     MOVE SPACES               TO LIN-RAZON
074300     WRITE LIN-TRNRPT FROM WKS-LINEA-DETALLE.
074400 ESCRIBE-RENGLON-REPORTE-E. EXIT.
074500
074600 ESCRIBE-SUBTOTAL-REPORTE SECTION.
074700     MOVE SPACES                    TO WKS-LINEA-LIBRE
074800     MOVE WKS-LOTE-DEPOSITOS-CNT     TO ED-CONTADOR
074900     MOVE WKS-LOTE-DEPOSITOS-MTO     TO ED-MONTO
075000     STRING 'SUBTOTAL DEPOSITOS  CANT: ' ED-CONTADOR
075100            '  MONTO: ' ED-MONTO
075200            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
075300     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE
075400
075500     MOVE SPACES                    TO WKS-LINEA-LIBRE
075600     MOVE WKS-LOTE-RETIROS-CNT       TO ED-CONTADOR
075700     MOVE WKS-LOTE-RETIROS-MTO       TO ED-MONTO
075800     STRING 'SUBTOTAL RETIROS    CANT: ' ED-CONTADOR
075900            '  MONTO: ' ED-MONTO
076000            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
076100     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE
076200
076300     MOVE SPACES                    TO WKS-LINEA-LIBRE
076400     MOVE WKS-LOTE-RECHAZOS-CNT      TO ED-CONTADOR
076500     STRING 'SUBTOTAL RECHAZOS   CANT: ' ED-CONTADOR
076600            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
076700     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE
076800
076900     MOVE SPACES                    TO WKS-LINEA-LIBRE
077000     MOVE WKS-LOTE-ALTAS-CNT         TO ED-CONTADOR
077100     STRING 'SUBTOTAL ALTAS      CANT: ' ED-CONTADOR
077200            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
077300     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE
077400
077500     ADD WKS-LOTE-DEPOSITOS-CNT TO WKS-TOT-DEPOSITOS-CNT
077600     ADD WKS-LOTE-RETIROS-CNT   TO WKS-TOT-RETIROS-CNT
077700     ADD WKS-LOTE-RECHAZOS-CNT  TO WKS-TOT-RECHAZOS-CNT
077800     ADD WKS-LOTE-ALTAS-CNT     TO WKS-TOT-ALTAS-CNT
077900     ADD WKS-LOTE-DEPOSITOS-MTO TO WKS-TOT-DEPOSITOS-MTO
078000     ADD WKS-LOTE-RETIROS-MTO   TO WKS-TOT-RETIROS-MTO
078100     MOVE ZEROES TO WKS-LOTE-DEPOSITOS-CNT WKS-LOTE-RETIROS-CNT
078200                    WKS-LOTE-RECHAZOS-CNT  WKS-LOTE-ALTAS-CNT
078300                    WKS-LOTE-DEPOSITOS-MTO WKS-LOTE-RETIROS-MTO.
078400 ESCRIBE-SUBTOTAL-REPORTE-E. EXIT.
078500
078600 ESCRIBE-RESUMEN-FINAL SECTION.
078700     COMPUTE WKS-TOT-PROCESADOS-CNT = WKS-TOT-DEPOSITOS-CNT +
078800                                      WKS-TOT-RETIROS-CNT
078900     ADD WKS-TOT-DEPOSITOS-MTO WKS-TOT-RETIROS-MTO
079000         GIVING WKS-GRAN-TOTAL-MTO
079100     MOVE SPACES                    TO WKS-LINEA-LIBRE
079200     MOVE WKS-TOT-PROCESADOS-CNT     TO ED-CONTADOR
079300     MOVE WKS-GRAN-TOTAL-MTO         TO ED-MONTO
079400     STRING 'GRAN TOTAL POSTEADAS CANT: ' ED-CONTADOR
079500            '  MONTO: ' ED-MONTO
079600            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
079650*    EL RESUMEN FINAL SIEMPRE ARRANCA EN TOPE DE PAGINA NUEVA.
079700     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE AFTER ADVANCING C01
079800
079900     MOVE SPACES                    TO WKS-LINEA-LIBRE
080000     MOVE WKS-TOT-RECHAZOS-CNT       TO ED-CONTADOR
080100     STRING 'GRAN TOTAL RECHAZADAS CANT: ' ED-CONTADOR
080200            DELIMITED BY SIZE INTO WKS-LINEA-LIBRE
080300     WRITE LIN-TRNRPT FROM WKS-LINEA-LIBRE
080400
080500     DISPLAY '******************************************'
080600     DISPLAY 'WALPOST - RESUMEN DE CORRIDA'
080700     DISPLAY 'DEPOSITOS POSTEADOS : ' WKS-TOT-DEPOSITOS-CNT
080800     DISPLAY 'RETIROS   POSTEADOS : ' WKS-TOT-RETIROS-CNT
080900     DISPLAY 'RECHAZADAS          : ' WKS-TOT-RECHAZOS-CNT
081000     DISPLAY 'BILLETERAS NUEVAS   : ' WKS-TOT-ALTAS-CNT
081100     DISPLAY '******************************************'.
081200 ESCRIBE-RESUMEN-FINAL-E. EXIT.
081300******************************************************************
081400*              C I E R R E   D E   A R C H I V O S
081500******************************************************************
081600 CIERRA-ARCHIVOS SECTION.
081700     CLOSE CUSMAE TRNSOL APRSOL ALTSOL
081800           WALMAE TRNMAE TRNRPT.
081900 CIERRA-ARCHIVOS-E. EXIT.
